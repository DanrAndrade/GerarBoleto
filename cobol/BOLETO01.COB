000100      IDENTIFICATION DIVISION.
000110      PROGRAM-ID.    BOLETO01.
000120      AUTHOR.        ROGERIO-MACHADO.
000130      INSTALLATION.  SUPERMERCADO ELDORADO - SAPUCAIA DO SUL.
000140      DATE-WRITTEN.  07/10/97.
000150      DATE-COMPILED.
000160      SECURITY.      USO INTERNO - FINANCEIRO/CONTAS A RECEBER.
000170
000180     *************************************************************
000190     * BOLETO01 - EMISSAO DE BOLETOS DE COBRANCA (FEBRABAN)      *
000200     *            BANCOS ATENDIDOS: BB (001), ITAU (341) E       *
000210     *            BRADESCO (237). LE REG-COBRANCA DE BILLING-IN, *
000220     *            CALCULA CODIGO DE BARRAS E LINHA DIGITAVEL E   *
000230     *            IMPRIME O BOLETO EM BOLETO-REL.                *
000240     *                                                           *
000250     * HISTORICO DE ALTERACOES                                   *
000260     *  07/10/97 RM  - VERSAO INICIAL. LEITURA DE REG-COBRANCA E *
000270     *                  IMPRESSAO DO BOLETO BANCO DO BRASIL.     *
000280     *  14/10/97 RM  - CALCULO DO FATOR DE VENCIMENTO (DATA-BASE *
000290     *                  07/10/97) E CODIGO DE BARRAS (44 POS.).  *
000300     *  02/12/97 RM  - INCLUIDA A LINHA DIGITAVEL (MODULO 10 POR *
000310     *                  CAMPO, 47 POSICOES).                     *
000320     *  20/01/98 RM  - INCLUIDO O BANCO ITAU (341) - CAMPO LIVRE *
000330     *                  E DAC DE AGENCIA/CONTA E CARTEIRA/NOSSO  *
000340     *                  NUMERO POR MODULO 10.                    *
000350     *  11/03/98 FM  - INCLUIDO O BANCO BRADESCO (237) - DV DO   *
000360     *                  NOSSO NUMERO POR MODULO 11 (PESOS 2 A 7).*
000370     *  30/06/98 FM  - TOTALIZADORES DE FIM DE LOTE POR BANCO E  *
000380     *                  GERAL. OS-0712.                          *OS-0712
000390     *  04/11/98 RM  - REVISTO O CALCULO DE DIAS DO FATOR DE     *
000400     *                  VENCIMENTO P/ CONSIDERAR ANOS BISSEXTOS  *
000410     *                  (RECLAMACAO DA COBRANCA). OS-0788.       *OS-0788
000420     *  18/01/99 RM  - ANO 2000: ACCEPT DA DATA DO SISTEMA PASSA *
000430     *                  A TRAZER O SECULO (FROM DATE YYYYMMDD)   *
000440     *                  P/ NAO COMPROMETER O FATOR. OS-0801.     *OS-0801
000450     *  09/08/99 FM  - VALIDACAO DOS CAMPOS OBRIGATORIOS DA      *
000460     *                  COBRANCA ANTES DO BOLETO. OS-0822.       *OS-0822
000470     *  22/02/00 RM  - NOVA LINHA DE ERRO NO RELATORIO PARA      *
000480     *                  REGISTRO REJEITADO NA VALID. OS-0845.    *OS-0845
000490     *  10/07/01 FM  - CAMPO LIVRE DO ITAU CORRIGIDO: DAC DE     *
000500     *                  AGENCIA/CONTA E DE CARTEIRA/NOSSO        *
000510     *                  NUMERO CALC. SEPARADAMENTE. OS-0902.     *OS-0902
000520     *  03/03/03 RM  - BLOQUEIO DE VENCIMENTO QUE RESULTE EM     *
000530     *                  FATOR MAIOR QUE 9999 (POS. 21/02/2025).  *
000540     *                  OS-0960.                                 *OS-0960
000550     *  15/09/05 FM  - AVISO QUANDO O VENCIMENTO E ANTERIOR A    *
000560     *                  DATA-BASE (FATOR GRAVADO COMO ZEROS).    *
000570     *  14/02/09 RM  - INCLUIDO O CEP DO SACADO E DO             *
000580     *                  BENEFICIARIO NO REGISTRO DE ENTRADA E NO *
000590     *                  RELATORIO DO BOLETO. OS-0978.            *OS-0978
000600     *  02/05/11 RM  - RETIRADA A REJEICAO DE VALOR ZERADO NA    *
000610     *                  VALIDACAO (COBRANCA SEM MULTA/JUROS     *
000620     *                  PODE TER VALOR ZERO). OS-1014.           *OS-1014
000630     *  19/03/13 FM  - ENDERECO/BAIRRO/CIDADE DO SACADO E DO     *
000640     *                  BENEFICIARIO AMPLIADOS NO REG-COBRANCA   *
000650     *                  (TAMANHO CONFORME LAYOUT DO CONVENIO),   *
000660     *                  AGENCIA/CONTA/NOSSO NUM. REDUZIDOS PARA  *
000670     *                  COMPENSAR. OS-1047.                      *OS-1047
000680     *  26/08/13 RM  - COMPLETA-ESQUERDA AGORA TRUNCA PELA       *
000690     *                  DIREITA QUANDO O CAMPO DIGITADO E MAIOR  *
000700     *                  QUE O TAMANHO DESEJADO (ANTES FICAVA     *
000710     *                  COM OS DIGITOS DA ESQUERDA). OS-1048.    *OS-1048
000720     *  04/02/14 FM  - CAMPO LIVRE DO ITAU PASSA A EXIGIR        *
000730     *                  TAMANHO EXATO DE AGENCIA/CARTEIRA/NOSSO  *
000740     *                  NUMERO, REJEITANDO O REGISTRO EM VEZ DE  *
000750     *                  COMPLETAR COM ZEROS (IGUAL AO BRADESCO). *
000760     *                  OS-1049.                                 *OS-1049
000770     *  17/11/14 RM  - SELECAO DO BANCO E CONTADOR POR BANCO SO  *
000780     *                  SAO EXECUTADOS SE O REGISTRO FOR VALIDO, *
000790     *                  EVITANDO CONTAR O MESMO REGISTRO COMO    *
000800     *                  EMITIDO E COMO ERRO. OS-1050.            *OS-1050
000810     *  09/06/15 FM  - RELATORIO DO BOLETO REORDENADO: ENDERECO  *
000820     *                  LOGO APOS O NOME DE CADA PARTE, COM      *
000830     *                  TRACOS SEPARADORES ENTRE OS BLOCOS.      *
000840     *                  OS-1051.                                 *OS-1051
000850     *  03/11/15 RM  - CONTADOR POR BANCO SO                     *
000860     *                  E SOMADO SE O CAMPO LIVRE NAO            *
000870     *                  REJEITAR O REGISTRO - O MESMO            *
000880     *                  REGISTRO ESTAVA SENDO CONTADO            *
000890     *                  NO BANCO E TAMBEM NO ERRO.               *
000900     *                  OS-1052.                                 *OS-1052
000910     *  20/01/16 FM  - CARTEIRA-COB CORRIGIDA PARA 3             *
000920     *                  POSICOES (ESTAVA COM 5, A MAIS           *
000930     *                  DO LAYOUT DO CONVENIO).                  *
000940     *                  OS-1053.                                 *OS-1053
000950     *************************************************************
000960      ENVIRONMENT DIVISION.
000970      CONFIGURATION SECTION.
000980      SOURCE-COMPUTER.  IBM-PC.
000990      OBJECT-COMPUTER.  IBM-PC.
001000      SPECIAL-NAMES.
001010          C01            IS TOP-OF-FORM
001020          CLASS DIGITO   IS "0" THRU "9"
001030          UPSI-0 ON      IS WS-CHAVE-TESTE.
001040
001050      INPUT-OUTPUT SECTION.
001060      FILE-CONTROL.
001070          SELECT BILLING-IN  ASSIGN TO DISK
001080                 ORGANIZATION IS LINE SEQUENTIAL
001090                 FILE STATUS  IS FS-BILLING-IN.
001100          SELECT BOLETO-REL  ASSIGN TO PRINTER
001110                 FILE STATUS  IS FS-BOLETO-REL.
001120
001130      DATA DIVISION.
001140      FILE SECTION.
001150
001160     *    ARQUIVO DE ENTRADA - UM REGISTRO POR BOLETO A EMITIR,
001170     *    ENVIADO PELO SISTEMA DE CONTAS A RECEBER (OS-0712)
001180     *    OS-1047 - ENDERECO(30)/BAIRRO(15)/CIDADE(20) DO SACADO
001190     *    E DO BENEFICIARIO NO TAMANHO DO LAYOUT DO CONVENIO;
001200     *    AGENCIA(5)/CONTA(10)/NOSSO NUM.(11) REDUZIDOS P/ 400 BY.
001210     *    OS-1053 - CARTEIRA(3), CONFORME O LAYOUT DO CONVENIO -
001220     *    OS-1047 TINHA DEIXADO EM 5 POSICOES POR ENGANO
001230      FD  BILLING-IN
001240          LABEL RECORDS ARE STANDARD
001250          VALUE OF FILE-ID IS "BOLETO.DAT".
001260      01  REG-COBRANCA.
001270          03  BANCO-COB          PIC X(03).
001280          03  AGENCIA-COB        PIC X(05).
001290          03  CONTA-COB          PIC X(10).
001300          03  CARTEIRA-COB       PIC X(03).
001310          03  NOSSO-NUM-COB      PIC X(11).
001320          03  DATA-VENC-COB.
001330              05  VENC-AAAA-COB  PIC 9(04).
001340              05  VENC-MM-COB    PIC 9(02).
001350              05  VENC-DD-COB    PIC 9(02).
001360          03  DATA-DOC-COB.
001370              05  DOC-AAAA-COB   PIC 9(04).
001380              05  DOC-MM-COB     PIC 9(02).
001390              05  DOC-DD-COB     PIC 9(02).
001400          03  NUM-DOC-COB        PIC X(12).
001410          03  VALOR-COB          PIC 9(08)V99.
001420          03  VALOR-COB-R REDEFINES VALOR-COB PIC 9(10).
001430          03  NOME-SAC-COB       PIC X(30).
001440          03  DOC-SAC-COB        PIC X(18).
001450          03  ENDER-SAC-COB      PIC X(30).
001460          03  BAIRRO-SAC-COB     PIC X(15).
001470          03  CEP-SAC-COB        PIC X(09).
001480          03  CIDADE-SAC-COB     PIC X(20).
001490          03  UF-SAC-COB         PIC X(02).
001500          03  NOME-BENEF-COB     PIC X(30).
001510          03  DOC-BENEF-COB      PIC X(18).
001520          03  ENDER-BENEF-COB    PIC X(30).
001530          03  BAIRRO-BENEF-COB   PIC X(15).
001540          03  CEP-BENEF-COB      PIC X(09).
001550          03  CIDADE-BENEF-COB   PIC X(20).
001560          03  UF-BENEF-COB       PIC X(02).
001570          03  INSTRUCAO-COB      PIC X(60).
001580          03  FILLER             PIC X(22).
001590
001600     *    ARQUIVO DE SAIDA - RELATORIO DO BOLETO MONTADO, UMA
001610     *    LINHA DE IMPRESSORA PARA CADA CAMPO DO DOCUMENTO
001620      FD  BOLETO-REL
001630          LABEL RECORDS ARE STANDARD.
001640      01  REG-BOLETO-REL         PIC X(100).
001650
001660      WORKING-STORAGE SECTION.
001670
001680     *    CHAVES DE STATUS DE ARQUIVO E CHAVE DE TESTE (UPSI)
001690      01  WS-CHAVES.
001700          03  FS-BILLING-IN      PIC X(02) VALUE "00".
001710          03  FS-BOLETO-REL      PIC X(02) VALUE "00".
001720          03  WS-CHAVE-TESTE     PIC X(01) VALUE "0".
001730          03  FILLER             PIC X(01).
001740
001750     *    CHAVE DE REGISTRO VALIDO/INVALIDO E MOTIVO DO ERRO
001760      01  WS-SITUACAO-REG.
001770          03  WS-REG-OK          PIC X(01) VALUE "S".
001780              88  REG-VALIDO-88        VALUE "S".
001790              88  REG-INVALIDO-88      VALUE "N".
001800          03  WS-MOTIVO-ERRO     PIC X(40) VALUE SPACES.
001810          03  FILLER             PIC X(01).
001820
001830     *    CONTADORES DE CONTROLE (OS-0712) - TODOS COMP
001840      01  WS-CONTADORES.
001850          03  WS-CONT-LIDOS      PIC 9(06) COMP VALUE ZERO.
001860          03  WS-CONT-BB         PIC 9(06) COMP VALUE ZERO.
001870          03  WS-CONT-ITAU       PIC 9(06) COMP VALUE ZERO.
001880          03  WS-CONT-BRADESCO   PIC 9(06) COMP VALUE ZERO.
001890          03  WS-CONT-ERROS      PIC 9(06) COMP VALUE ZERO.
001900          03  FILLER             PIC X(02).
001910      77  WS-TOTAL-GERAL         PIC 9(10)V99 VALUE ZERO.
001920
001930     *    DATA DO SISTEMA (ANO 2000: SECULO TRAZIDO PELO ACCEPT)
001940      01  WS-DATA-ATUAL.
001950          03  WS-AAAA-ATUAL      PIC 9(04).
001960          03  WS-MM-ATUAL        PIC 9(02).
001970          03  WS-DD-ATUAL        PIC 9(02).
001980          03  FILLER             PIC X(01).
001990
002000     *    DATA-BASE DO FATOR DE VENCIMENTO FEBRABAN - 07/10/97
002010      01  WS-DATA-BASE.
002020          03  WS-BASE-AAAA       PIC 9(04) COMP VALUE 1997.
002030          03  WS-BASE-MM         PIC 9(02) COMP VALUE 10.
002040          03  WS-BASE-DD         PIC 9(02) COMP VALUE 7.
002050          03  FILLER             PIC X(01).
002060
002070     *    CAMPOS DO ALGORITMO DE SERIAL DE DATA (CALENDARIO CIVIL,
002080     *    GREGORIANO PROPRIO, COM BISSEXTOS) - P-SERIAL-DA-DATA
002090      01  WS-CAMPOS-SERIAL.
002100          03  WS-SER-AAAA        PIC S9(04) COMP.
002110          03  WS-SER-MM          PIC S9(02) COMP.
002120          03  WS-SER-DD          PIC S9(02) COMP.
002130          03  WS-SER-Y           PIC S9(05) COMP.
002140          03  WS-SER-ERA         PIC S9(05) COMP.
002150          03  WS-SER-YOE         PIC S9(05) COMP.
002160          03  WS-SER-MADJ        PIC S9(02) COMP.
002170          03  WS-SER-T1          PIC S9(07) COMP.
002180          03  WS-SER-T2          PIC S9(07) COMP.
002190          03  WS-SER-DOY         PIC S9(05) COMP.
002200          03  WS-SER-DOE         PIC S9(07) COMP.
002210          03  WS-SER-RESULTADO   PIC S9(09) COMP.
002220          03  FILLER             PIC X(01).
002230      77  WS-SERIAL-BASE         PIC S9(09) COMP.
002240      77  WS-SERIAL-VENC         PIC S9(09) COMP.
002250      77  WS-DIAS-FATOR          PIC S9(09) COMP.
002260      77  WS-FATOR-VENC-4        PIC 9(04).
002270
002280     *    ROTINA GENERICA DE SO-DIGITOS (TIRA PONTO, BARRA, ETC)
002290      01  WS-CAMPOS-SO-DIGITOS.
002300          03  WS-DIG-ENTRADA     PIC X(12).
002310          03  WS-DIG-SAIDA       PIC X(12).
002320          03  WS-DIG-POS         PIC 9(02) COMP.
002330          03  WS-DIG-I           PIC 9(02) COMP.
002340          03  WS-DIG-TAM-SAIDA   PIC 9(02) COMP.
002350          03  FILLER             PIC X(01).
002360
002370     *    ROTINA GENERICA DE COMPLETAR C/ ZEROS A ESQUERDA
002380      01  WS-CAMPOS-COMPLETA.
002390          03  WS-PAD-ENTRADA     PIC X(25).
002400          03  WS-PAD-SAIDA       PIC X(25).
002410          03  WS-PAD-TAM-DES     PIC 9(02) COMP.
002420          03  WS-PAD-TAM-ENT     PIC 9(02) COMP.
002430          03  WS-PAD-ZEROS       PIC 9(02) COMP.
002440          03  WS-PAD-I           PIC 9(02) COMP.
002450          03  WS-PAD-INICIO      PIC 9(02) COMP.
002460          03  FILLER             PIC X(01).
002470
002480     *    CAMPOS NORMALIZADOS DO BANCO DO BRASIL (CARTEIRA,
002490     *    CONTA E NOSSO NUMERO) - USADOS P/ MONTAR O CAMPO LIVRE
002500      01  WS-CAMPOS-BB.
002510          03  WS-BB-AGENCIA      PIC X(04).
002520          03  WS-BB-CONTA        PIC X(08).
002530          03  WS-BB-CARTEIRA     PIC X(02).
002540          03  WS-BB-NOSSO-NUM    PIC X(11).
002550          03  FILLER             PIC X(01).
002560
002570     *    CAMPOS NORMALIZADOS DO ITAU - DAC = DIGITO VERIFICADOR
002580     *    DA AGENCIA/CONTA E DA CARTEIRA/NOSSO NUMERO (MODULO 10)
002590      01  WS-CAMPOS-ITAU.
002600          03  WS-IT-AGENCIA      PIC X(04).
002610          03  WS-IT-CARTEIRA     PIC X(03).
002620          03  WS-IT-NOSSO-NUM    PIC X(08).
002630          03  WS-IT-CONTA5       PIC X(05).
002640          03  WS-IT-DAC-AG-CTA   PIC 9(01).
002650          03  WS-IT-DAC-CART-NN  PIC 9(01).
002660          03  FILLER             PIC X(01).
002670
002680     *    CAMPOS NORMALIZADOS DO BRADESCO - TODOS DE TAMANHO EXATO
002690      01  WS-CAMPOS-BRADESCO.
002700          03  WS-BR-AGENCIA      PIC X(04).
002710          03  WS-BR-CARTEIRA     PIC X(02).
002720          03  WS-BR-NOSSO-NUM    PIC X(11).
002730          03  WS-BR-CONTA        PIC X(07).
002740          03  WS-BR-DV-CAR       PIC X(01).
002750          03  FILLER             PIC X(01).
002760
002770     *    CAMPOS DE SAIDA COMUNS A QUALQUER BANCO, P/ IMPRESSAO
002780      01  WS-CAMPOS-SAIDA-COMUM.
002790          03  AGENCIA-F          PIC X(04).
002800          03  CONTA-F            PIC X(08).
002810          03  CARTEIRA-F         PIC X(03).
002820          03  NOSSO-NUM-DISP     PIC X(17).
002830          03  FILLER             PIC X(01).
002840      77  WS-NOME-BANCO          PIC X(20).
002850      77  WS-DV-BANCO            PIC X(01).
002860
002870     *    CAMPO LIVRE (25 POSICOES) - LAYOUT PROPRIO DE CADA BANCO
002880     *    CONVENIADO, CONFORME MANUAL FEBRABAN (OS-0845)
002890      01  CAMPO-LIVRE-F          PIC X(25).
002900      01  CL-CAMPOS-BB REDEFINES CAMPO-LIVRE-F.
002910          03  CL-BB-NOSSO-NUM    PIC X(11).
002920          03  CL-BB-AGENCIA      PIC X(04).
002930          03  CL-BB-CONTA        PIC X(08).
002940          03  CL-BB-CARTEIRA     PIC X(02).
002950      01  CL-CAMPOS-ITAU REDEFINES CAMPO-LIVRE-F.
002960          03  CL-IT-CARTEIRA     PIC X(03).
002970          03  CL-IT-NOSSO-NUM    PIC X(08).
002980          03  CL-IT-DAC-CART-NN  PIC 9(01).
002990          03  CL-IT-AGENCIA      PIC X(04).
003000          03  CL-IT-CONTA5       PIC X(05).
003010          03  CL-IT-DAC-AG-CTA   PIC 9(01).
003020          03  CL-IT-ZEROS        PIC X(03).
003030      01  CL-CAMPOS-BRADESCO REDEFINES CAMPO-LIVRE-F.
003040          03  CL-BR-AGENCIA      PIC X(04).
003050          03  CL-BR-CARTEIRA     PIC X(02).
003060          03  CL-BR-NOSSO-NUM    PIC X(11).
003070          03  CL-BR-CONTA        PIC X(07).
003080          03  CL-BR-ZERO         PIC X(01).
003090
003100     *    CODIGO DE BARRAS (44 POSICOES) - BANCO+MOEDA+DV GERAL+
003110     *    FATOR VENCIMENTO+VALOR+CAMPO LIVRE, PADRAO FEBRABAN
003120      01  WS-CODBARRAS-CAMPOS.
003130          03  CB-BANCO           PIC X(03).
003140          03  CB-MOEDA           PIC X(01).
003150          03  CB-DV-GERAL        PIC 9(01).
003160          03  CB-FATOR-VENC      PIC 9(04).
003170          03  CB-VALOR           PIC 9(10).
003180          03  CB-CAMPO-LIVRE     PIC X(25).
003190      01  WS-CODBARRAS-44 REDEFINES WS-CODBARRAS-CAMPOS
003200                                 PIC X(44).
003210      77  WS-BASE43              PIC X(43).
003220      77  WS-CODBARRAS-TEXTO     PIC X(44).
003230
003240     *    LINHA DIGITAVEL (47 POSICOES) - 3 CAMPOS C/ DV MOD10,
003250     *    DV GERAL E O CAMPO DE FATOR/VALOR, PADRAO FEBRABAN
003260      01  WS-LINHA-DIG-CAMPOS.
003270          03  LD-CAMPO1          PIC X(10).
003280          03  LD-CAMPO2          PIC X(11).
003290          03  LD-CAMPO3          PIC X(11).
003300          03  LD-CAMPO4          PIC 9(01).
003310          03  LD-CAMPO5          PIC X(14).
003320      01  WS-LINHA-DIG-47 REDEFINES WS-LINHA-DIG-CAMPOS
003330                                 PIC X(47).
003340      77  WS-LINHA-DISP          PIC X(54).
003350
003360     *    CAMPOS DO MODULO 10 (PESOS 2 E 1) - DV DOS CAMPOS DA
003370     *    LINHA DIGITAVEL (OS-0788)
003380      01  WS-CAMPOS-MODULO-10.
003390          03  WS-M10-ENTRADA     PIC X(11).
003400          03  WS-M10-TAM         PIC 9(02) COMP.
003410          03  WS-M10-SOMA        PIC 9(04) COMP.
003420          03  WS-M10-PESO        PIC 9(01) COMP.
003430          03  WS-M10-I           PIC 9(02) COMP.
003440          03  WS-M10-DIG         PIC 9(01).
003450          03  WS-M10-PROD        PIC 9(02) COMP.
003460          03  WS-M10-QUOC        PIC 9(04) COMP.
003470          03  WS-M10-REST        PIC 9(02) COMP.
003480          03  WS-M10-DV          PIC 9(01).
003490          03  FILLER             PIC X(01).
003500
003510     *    CAMPOS DO MODULO 11 GERAL (PESOS 2 A 9) - DV DO CODIGO
003520     *    DE BARRAS (OS-0788)
003530      01  WS-CAMPOS-MODULO-11-GERAL.
003540          03  WS-M11G-SOMA       PIC 9(04) COMP.
003550          03  WS-M11G-PESO       PIC 9(01) COMP.
003560          03  WS-M11G-I          PIC 9(02) COMP.
003570          03  WS-M11G-DIG        PIC 9(01).
003580          03  WS-M11G-PROD       PIC 9(02) COMP.
003590          03  WS-M11G-QUOC       PIC 9(04) COMP.
003600          03  WS-M11G-REST       PIC 9(02) COMP.
003610          03  WS-M11G-DV         PIC 9(02).
003620          03  FILLER             PIC X(01).
003630
003640     *    CAMPOS DO MODULO 11 BRADESCO (PESOS 2 A 7) - DV DO
003650     *    NOSSO NUMERO (OS-0845)
003660      01  WS-CAMPOS-MODULO-11-BRADESCO.
003670          03  WS-M11B-ENTRADA    PIC X(13).
003680          03  WS-M11B-SOMA       PIC 9(04) COMP.
003690          03  WS-M11B-PESO       PIC 9(01) COMP.
003700          03  WS-M11B-I          PIC 9(02) COMP.
003710          03  WS-M11B-DIG        PIC 9(01).
003720          03  WS-M11B-PROD       PIC 9(02) COMP.
003730          03  WS-M11B-QUOC       PIC 9(04) COMP.
003740          03  WS-M11B-REST       PIC 9(02) COMP.
003750          03  WS-M11B-DV         PIC 9(02).
003760          03  WS-M11B-DV-CAR     PIC X(01).
003770          03  FILLER             PIC X(01).
003780
003790     *    FORMATACAO DE VALOR EM REAIS (PONTO DE MILHAR, VIRGULA
003800     *    DECIMAL) SEM USAR DECIMAL-POINT IS COMMA (OS-0712)
003810      01  WS-CAMPOS-FORMATA-VALOR.
003820          03  WS-FMT-VALOR       PIC 9(10)V99.
003830          03  WS-FMT-RAW         PIC X(13).
003840          03  WS-FMT-DEC         PIC X(02).
003850          03  WS-FMT-SAIDA       PIC X(16).
003860          03  WS-FMT-ACHOU-DIG   PIC X(01) VALUE "N".
003870              88  FMT-ACHOU-88         VALUE "S".
003880          03  WS-FMT-I           PIC 9(02) COMP.
003890          03  WS-FMT-LEN         PIC 9(02) COMP.
003900          03  WS-FMT-POS         PIC 9(02) COMP.
003910          03  FILLER             PIC X(01).
003920
003930      01  LINHA-TRACO.
003940          03  FILLER            PIC X(80) VALUE ALL "-".
003950          03  FILLER            PIC X(20) VALUE SPACES.
003960
003970      01  LINHA-TITULO.
003980          03  FILLER            PIC X(40) VALUE ALL "-".
003990          03  FILLER            PIC X(01) VALUE SPACE.
004000          03  FILLER            PIC X(17) VALUE "BOLETO BANCARIO".
004010          03  FILLER            PIC X(01) VALUE SPACE.
004020          03  FILLER            PIC X(41) VALUE ALL "-".
004030
004040      01  LINHA-BANCO.
004050          03  FILLER            PIC X(07) VALUE "Banco: ".
004060          03  NOME-BANCO-DET    PIC X(20).
004070          03  FILLER            PIC X(02) VALUE " (".
004080          03  BANCO-DET         PIC X(03).
004090          03  FILLER            PIC X(01) VALUE "-".
004100          03  DV-BANCO-DET      PIC X(01).
004110          03  FILLER            PIC X(01) VALUE ")".
004120          03  FILLER            PIC X(65) VALUE SPACES.
004130
004140      01  LINHA-BENEF.
004150          03  FILLER            PIC X(14) VALUE "Beneficiario: ".
004160          03  NOME-BENEF-DET    PIC X(30).
004170          03  FILLER            PIC X(03) VALUE " - ".
004180          03  DOC-BENEF-DET     PIC X(18).
004190          03  FILLER            PIC X(35) VALUE SPACES.
004200
004210      01  LINHA-SACADO.
004220          03  FILLER            PIC X(08) VALUE "Sacado: ".
004230          03  NOME-SAC-DET      PIC X(30).
004240          03  FILLER            PIC X(03) VALUE " - ".
004250          03  DOC-SAC-DET       PIC X(18).
004260          03  FILLER            PIC X(41) VALUE SPACES.
004270
004280      01  LINHA-ENDER-BENEF.
004290          03  FILLER            PIC X(16) VALUE "Ender.Benef.: ".
004300          03  RUA-BENEF-DET     PIC X(20).
004310          03  FILLER            PIC X(03) VALUE " - ".
004320          03  BAIRRO-BENEF-DET  PIC X(12).
004330          03  FILLER            PIC X(08) VALUE " - CEP: ".
004340          03  CEP-BENEF-DET     PIC X(09).
004350          03  FILLER            PIC X(03) VALUE " - ".
004360          03  CIDADE-BENEF-DET  PIC X(14).
004370          03  FILLER            PIC X(01) VALUE "/".
004380          03  UF-BENEF-DET      PIC X(02).
004390          03  FILLER            PIC X(12) VALUE SPACES.
004400
004410      01  LINHA-ENDER-SAC.
004420          03  FILLER            PIC X(16) VALUE "Ender.Sacado: ".
004430          03  RUA-SAC-DET       PIC X(20).
004440          03  FILLER            PIC X(03) VALUE " - ".
004450          03  BAIRRO-SAC-DET    PIC X(12).
004460          03  FILLER            PIC X(08) VALUE " - CEP: ".
004470          03  CEP-SAC-DET       PIC X(09).
004480          03  FILLER            PIC X(03) VALUE " - ".
004490          03  CIDADE-SAC-DET    PIC X(14).
004500          03  FILLER            PIC X(01) VALUE "/".
004510          03  UF-SAC-DET        PIC X(02).
004520          03  FILLER            PIC X(12) VALUE SPACES.
004530
004540      01  LINHA-VENC.
004550          03  FILLER            PIC X(16) VALUE "Data Venc....: ".
004560          03  DD-VENC-DET       PIC 99.
004570          03  FILLER            PIC X(01) VALUE "/".
004580          03  MM-VENC-DET       PIC 99.
004590          03  FILLER            PIC X(01) VALUE "/".
004600          03  AAAA-VENC-DET     PIC 9(04).
004610          03  FILLER            PIC X(04) VALUE SPACES.
004620          03  FILLER            PIC X(29) VALUE
004630                                "Agencia/Codigo Beneficiario: ".
004640          03  AGENCIA-DET       PIC X(04).
004650          03  FILLER            PIC X(03) VALUE " / ".
004660          03  CONTA-DET         PIC X(08).
004670          03  FILLER            PIC X(25) VALUE SPACES.
004680
004690      01  LINHA-DOC.
004700          03  FILLER            PIC X(16) VALUE "Data Documto: ".
004710          03  DD-DOC-DET        PIC 99.
004720          03  FILLER            PIC X(01) VALUE "/".
004730          03  MM-DOC-DET        PIC 99.
004740          03  FILLER            PIC X(01) VALUE "/".
004750          03  AAAA-DOC-DET      PIC 9(04).
004760          03  FILLER            PIC X(05) VALUE SPACES.
004770          03  FILLER            PIC X(14) VALUE "Nosso Numero: ".
004780          03  NOSSO-NUM-DET     PIC X(17).
004790          03  FILLER            PIC X(38) VALUE SPACES.
004800
004810      01  LINHA-NUMDOC.
004820          03  FILLER            PIC X(21) VALUE
004830                                "Numero do Documento: ".
004840          03  NUMDOC-DET        PIC X(12).
004850          03  FILLER            PIC X(05) VALUE SPACES.
004860          03  FILLER            PIC X(10) VALUE "Carteira: ".
004870          03  CARTEIRA-DET      PIC X(03).
004880          03  FILLER            PIC X(49) VALUE SPACES.
004890
004900      01  LINHA-VALOR.
004910          03  FILLER            PIC X(23) VALUE
004920                                "Valor do Documento: R$ ".
004930          03  VALOR-DET         PIC X(16).
004940          03  FILLER            PIC X(61) VALUE SPACES.
004950
004960      01  LINHA-INSTR.
004970          03  FILLER            PIC X(12) VALUE "Instrucoes: ".
004980          03  INSTR-DET         PIC X(60).
004990          03  FILLER            PIC X(28) VALUE SPACES.
005000
005010      01  LINHA-DIGIT.
005020          03  FILLER            PIC X(16) VALUE "Linha Digit.: ".
005030          03  LINHA-DIG-DET     PIC X(54).
005040          03  FILLER            PIC X(29) VALUE SPACES.
005050
005060      01  LINHA-BARRA.
005070          03  FILLER            PIC X(16) VALUE "Cod. Barras.: ".
005080          03  CODBARRAS-DET     PIC X(44).
005090          03  FILLER            PIC X(38) VALUE SPACES.
005100
005110      01  LINHA-ERRO.
005120          03  FILLER            PIC X(18) VALUE
005130                                "*** ERRO REGISTRO ".
005140          03  SEQ-ERRO-DET      PIC Z(05)9.
005150          03  FILLER            PIC X(07) VALUE " BANCO ".
005160          03  BANCO-ERRO-DET    PIC X(03).
005170          03  FILLER            PIC X(03) VALUE " - ".
005180          03  MOTIVO-ERRO-DET   PIC X(40).
005190          03  FILLER            PIC X(23) VALUE SPACES.
005200
005210      01  LINHA-TOTAIS-1.
005220          03  FILLER            PIC X(32) VALUE
005230                                "Tot.boletos lidos ........: ".
005240          03  TOT-LIDOS-DET     PIC ZZZ,ZZ9.
005250          03  FILLER            PIC X(62) VALUE SPACES.
005260
005270      01  LINHA-TOTAIS-2.
005280          03  FILLER            PIC X(32) VALUE
005290                                "Tot.Banco do Brasil (001): ".
005300          03  TOT-BB-DET        PIC ZZZ,ZZ9.
005310          03  FILLER            PIC X(62) VALUE SPACES.
005320
005330      01  LINHA-TOTAIS-3.
005340          03  FILLER            PIC X(32) VALUE
005350                                "Tot.Itau (341) ...........: ".
005360          03  TOT-ITAU-DET      PIC ZZZ,ZZ9.
005370          03  FILLER            PIC X(62) VALUE SPACES.
005380
005390      01  LINHA-TOTAIS-4.
005400          03  FILLER            PIC X(32) VALUE
005410                                "Tot.Bradesco (237) .......: ".
005420          03  TOT-BRADESCO-DET  PIC ZZZ,ZZ9.
005430          03  FILLER            PIC X(62) VALUE SPACES.
005440
005450      01  LINHA-TOTAIS-5.
005460          03  FILLER            PIC X(32) VALUE
005470                                "Tot.reg. com erro ........: ".
005480          03  TOT-ERRO-DET      PIC ZZZ,ZZ9.
005490          03  FILLER            PIC X(62) VALUE SPACES.
005500
005510      01  LINHA-TOTAIS-6.
005520          03  FILLER            PIC X(28) VALUE
005530                                "Valor total emitido .... R$ ".
005540          03  TOT-VALOR-DET     PIC X(16).
005550          03  FILLER            PIC X(56) VALUE SPACES.
005560
005570      PROCEDURE DIVISION.
005580
005590      P01-ABERTURA.
005600           OPEN INPUT  BILLING-IN.
005610           OPEN OUTPUT BOLETO-REL.
005620           MOVE ZERO TO WS-CONT-LIDOS     WS-CONT-BB
005630                        WS-CONT-ITAU      WS-CONT-BRADESCO
005640                        WS-CONT-ERROS.
005650           MOVE ZERO TO WS-TOTAL-GERAL.
005660     *    OS-0801 - LE A DATA DO SISTEMA JA COM O SECULO
005670           ACCEPT WS-DATA-ATUAL FROM DATE YYYYMMDD.
005680           GO TO P02-LER.
005690
005700      P02-LER.
005710           READ BILLING-IN
005720                AT END
005730                    GO TO P09-ENCERRAMENTO.
005740           ADD 1 TO WS-CONT-LIDOS.
005750           MOVE "S"    TO WS-REG-OK.
005760           MOVE SPACES TO WS-MOTIVO-ERRO.
005770           PERFORM P-VALIDA-COBRANCA THRU P-VALIDA-COBRANCA-FIM.
005780           IF REG-INVALIDO-88
005790               PERFORM P-IMPRIME-ERRO THRU P-IMPRIME-ERRO-FIM
005800               ADD 1 TO WS-CONT-ERROS
005810               GO TO P02-LER.
005820           PERFORM P-CALCULA-FATOR-VENC
005830                      THRU P-CALCULA-FATOR-VENC-FIM.
005840     *    OS-1050 - RM - 17/11/14 - SO SELECIONA O BANCO (E CONTA
005850     *    O REGISTRO NO TOTAL DO BANCO) SE O FATOR DE VENCIMENTO
005860     *    NAO TIVER REJEITADO O REGISTRO ACIMA
005870           IF REG-VALIDO-88
005880               PERFORM P-SELECIONA-BANCO THRU
005890                          P-SELECIONA-BANCO-FIM.
005900           IF REG-INVALIDO-88
005910               PERFORM P-IMPRIME-ERRO THRU P-IMPRIME-ERRO-FIM
005920               ADD 1 TO WS-CONT-ERROS
005930               GO TO P02-LER.
005940           PERFORM P-MONTA-CODBARRAS THRU P-MONTA-CODBARRAS-FIM.
005950           PERFORM P-MONTA-LINHA-DIG THRU P-MONTA-LINHA-DIG-FIM.
005960           PERFORM P-FORMATA-LINHA-DISP
005970                      THRU P-FORMATA-LINHA-DISP-FIM.
005980           PERFORM P-IMPRIME-BOLETO THRU P-IMPRIME-BOLETO-FIM.
005990           ADD VALOR-COB TO WS-TOTAL-GERAL.
006000           GO TO P02-LER.
006010
006020     *    OS-0822 - FM - 09/08/99 - CAMPOS OBRIGATORIOS DA
006030      P-VALIDA-COBRANCA.
006040           IF NOME-SAC-COB = SPACES
006050               MOVE "N" TO WS-REG-OK
006060               MOVE "NOME DO SACADO EM BRANCO" TO WS-MOTIVO-ERRO
006070               GO TO P-VALIDA-COBRANCA-FIM.
006080           IF NOME-BENEF-COB = SPACES
006090               MOVE "N" TO WS-REG-OK
006100               MOVE "NOME DO BENEFICIARIO EM BRANCO" TO
006110                                          WS-MOTIVO-ERRO
006120               GO TO P-VALIDA-COBRANCA-FIM.
006130           IF DATA-VENC-COB = ZERO
006140               MOVE "N" TO WS-REG-OK
006150               MOVE "DATA VENCIMENTO EM BRANCO" TO WS-MOTIVO-ERRO
006160               GO TO P-VALIDA-COBRANCA-FIM.
006170           IF NOSSO-NUM-COB = SPACES
006180               MOVE "N" TO WS-REG-OK
006190               MOVE "NOSSO NUMERO EM BRANCO" TO WS-MOTIVO-ERRO
006200               GO TO P-VALIDA-COBRANCA-FIM.
006210     *    OS-1014 - RM - 2011 - VALOR ZERADO E ACEITO (NAO HA
006220     *    EXIGENCIA FEBRABAN DE VALOR > 0, SO >= 0, E O CAMPO
006230     *    VALOR-COB-R E SEM SINAL). REJEICAO REMOVIDA.
006240           IF DATA-DOC-COB = ZERO
006250               MOVE WS-AAAA-ATUAL TO DOC-AAAA-COB
006260               MOVE WS-MM-ATUAL   TO DOC-MM-COB
006270               MOVE WS-DD-ATUAL   TO DOC-DD-COB.
006280           IF NUM-DOC-COB = SPACES
006290               MOVE NOSSO-NUM-COB TO NUM-DOC-COB.
006300      P-VALIDA-COBRANCA-FIM.
006310           EXIT.
006320
006330     *    OS-0788 - RM - 04/11/98 - FATOR DE VENCIMENTO (DIAS
006340     *    EXATOS, C/ BISSEXTOS, DATA-BASE 07/10/97 X VENCIMENTO)
006350      P-CALCULA-FATOR-VENC.
006360           MOVE WS-BASE-AAAA TO WS-SER-AAAA.
006370           MOVE WS-BASE-MM   TO WS-SER-MM.
006380           MOVE WS-BASE-DD   TO WS-SER-DD.
006390           PERFORM P-SERIAL-DA-DATA THRU P-SERIAL-DA-DATA-FIM.
006400           MOVE WS-SER-RESULTADO TO WS-SERIAL-BASE.
006410           MOVE VENC-AAAA-COB TO WS-SER-AAAA.
006420           MOVE VENC-MM-COB   TO WS-SER-MM.
006430           MOVE VENC-DD-COB   TO WS-SER-DD.
006440           PERFORM P-SERIAL-DA-DATA THRU P-SERIAL-DA-DATA-FIM.
006450           MOVE WS-SER-RESULTADO TO WS-SERIAL-VENC.
006460           COMPUTE WS-DIAS-FATOR =
006470               WS-SERIAL-VENC - WS-SERIAL-BASE.
006480           IF WS-DIAS-FATOR < 0
006490               DISPLAY "AVISO - VENCIMENTO ANTERIOR A DATA-BASE, "
006500                       "FATOR GRAVADO COMO ZEROS - REG "
006510                       WS-CONT-LIDOS
006520               MOVE ZERO TO WS-DIAS-FATOR.
006530           IF WS-DIAS-FATOR > 9999
006540               MOVE "N" TO WS-REG-OK
006550               MOVE "VENCIMENTO POSTERIOR A 21/02/2025 (FATOR "
006560                                        TO WS-MOTIVO-ERRO
006570               GO TO P-CALCULA-FATOR-VENC-FIM.
006580           MOVE WS-DIAS-FATOR TO WS-FATOR-VENC-4.
006590      P-CALCULA-FATOR-VENC-FIM.
006600           EXIT.
006610
006620     *    CONVERTE UMA DATA CIVIL (WS-SER-AAAA/MM/DD) NO NUMERO
006630     *    SERIAL DE DIAS (ALGORITMO DO CALENDARIO GREGORIANO)
006640      P-SERIAL-DA-DATA.
006650           IF WS-SER-MM > 2
006660               MOVE WS-SER-AAAA TO WS-SER-Y
006670           ELSE
006680               COMPUTE WS-SER-Y = WS-SER-AAAA - 1.
006690           DIVIDE WS-SER-Y BY 400 GIVING WS-SER-ERA.
006700           COMPUTE WS-SER-YOE = WS-SER-Y - (WS-SER-ERA * 400).
006710           IF WS-SER-MM > 2
006720               COMPUTE WS-SER-MADJ = WS-SER-MM - 3
006730           ELSE
006740               COMPUTE WS-SER-MADJ = WS-SER-MM + 9.
006750           COMPUTE WS-SER-T1 = (153 * WS-SER-MADJ) + 2.
006760           DIVIDE WS-SER-T1 BY 5 GIVING WS-SER-T2.
006770           COMPUTE WS-SER-DOY = WS-SER-T2 + WS-SER-DD - 1.
006780           DIVIDE WS-SER-YOE BY 4   GIVING WS-SER-T1.
006790           DIVIDE WS-SER-YOE BY 100 GIVING WS-SER-T2.
006800           COMPUTE WS-SER-DOE = (WS-SER-YOE * 365) + WS-SER-T1
006810                                  - WS-SER-T2 + WS-SER-DOY.
006820           COMPUTE WS-SER-RESULTADO = (WS-SER-ERA * 146097)
006830                                  + WS-SER-DOE - 719468.
006840      P-SERIAL-DA-DATA-FIM.
006850           EXIT.
006860
006870     *    OS-0801 - RM - 14/01/99 - VIRADA DO SECULO - CONFERIDO O
006880     *    FATOR DE VENCIMENTO E OS CAMPOS DE DATA PARA O ANO 2000
006890
006900     *    OS-0822 - FM - 09/06/00 - SELECAO DO BANCO E DESVIO
006910     *    MONTADOR DE CAMPO LIVRE PROPRIO DE CADA BANCO CONVENIADO
006920     *    OS-1052 - RM - 03/11/15 - O CONTADOR POR BANCO SO E
006930     *    SOMADO SE O MONTADOR DO CAMPO LIVRE NAO TIVER REJEITADO
006940     *    O REGISTRO (AGENCIA/CARTEIRA/CONTA/NOSSO NUM. FORA DO
006950     *    TAMANHO) - ANTES SOMAVA NO BANCO E TAMBEM NO ERRO
006960      P-SELECIONA-BANCO.
006970           IF BANCO-COB = "001"
006980               PERFORM P-MONTA-CAMPO-LIVRE-BB THRU
006990                       P-MONTA-CAMPO-LIVRE-BB-FIM
007000               MOVE "BANCO DO BRASIL" TO WS-NOME-BANCO
007010               IF REG-INVALIDO-88
007020                   GO TO P-SELECIONA-BANCO-FIM
007030               ELSE
007040                   ADD 1 TO WS-CONT-BB
007050                   GO TO P-SELECIONA-BANCO-FIM.
007060           IF BANCO-COB = "341"
007070               PERFORM P-MONTA-CAMPO-LIVRE-ITAU THRU
007080                       P-MONTA-CAMPO-LIVRE-ITAU-FIM
007090               MOVE "ITAU" TO WS-NOME-BANCO
007100               IF REG-INVALIDO-88
007110                   GO TO P-SELECIONA-BANCO-FIM
007120               ELSE
007130                   ADD 1 TO WS-CONT-ITAU
007140                   GO TO P-SELECIONA-BANCO-FIM.
007150           IF BANCO-COB = "237"
007160               PERFORM P-MONTA-CAMPO-LIVRE-BRADESCO THRU
007170                       P-MONTA-CAMPO-LIVRE-BRADESCO-FIM
007180               MOVE "BRADESCO" TO WS-NOME-BANCO
007190               IF REG-INVALIDO-88
007200                   GO TO P-SELECIONA-BANCO-FIM
007210               ELSE
007220                   ADD 1 TO WS-CONT-BRADESCO
007230                   GO TO P-SELECIONA-BANCO-FIM.
007240           MOVE "N" TO WS-REG-OK
007250           MOVE "BANCO NAO CONVENIADO - SO 001/341/237"
007260                                        TO WS-MOTIVO-ERRO.
007270      P-SELECIONA-BANCO-FIM.
007280           EXIT.
007290
007300     *    MONTA O CAMPO LIVRE DO BANCO DO BRASIL (25 POSICOES) -
007310     *    NOSSO-NUMERO(11) + AGENCIA(4) + CONTA(8) + CARTEIRA(2)
007320      P-MONTA-CAMPO-LIVRE-BB.
007330           MOVE AGENCIA-COB  TO WS-DIG-ENTRADA.
007340           PERFORM P-SO-DIGITOS THRU P-SO-DIGITOS-FIM.
007350           MOVE WS-DIG-SAIDA       TO WS-PAD-ENTRADA.
007360           MOVE 4                  TO WS-PAD-TAM-DES.
007370           PERFORM P-COMPLETA-ESQUERDA THRU
007380               P-COMPLETA-ESQUERDA-FIM.
007390           MOVE WS-PAD-SAIDA(1:4)  TO WS-BB-AGENCIA.
007400           MOVE CONTA-COB    TO WS-DIG-ENTRADA.
007410           PERFORM P-SO-DIGITOS THRU P-SO-DIGITOS-FIM.
007420           MOVE WS-DIG-SAIDA       TO WS-PAD-ENTRADA.
007430           MOVE 8                  TO WS-PAD-TAM-DES.
007440           PERFORM P-COMPLETA-ESQUERDA THRU
007450               P-COMPLETA-ESQUERDA-FIM.
007460           MOVE WS-PAD-SAIDA(1:8)  TO WS-BB-CONTA.
007470           MOVE CARTEIRA-COB TO WS-DIG-ENTRADA.
007480           PERFORM P-SO-DIGITOS THRU P-SO-DIGITOS-FIM.
007490           MOVE WS-DIG-SAIDA       TO WS-PAD-ENTRADA.
007500           MOVE 2                  TO WS-PAD-TAM-DES.
007510           PERFORM P-COMPLETA-ESQUERDA THRU
007520               P-COMPLETA-ESQUERDA-FIM.
007530           MOVE WS-PAD-SAIDA(1:2)  TO WS-BB-CARTEIRA.
007540           IF WS-BB-CARTEIRA NOT = "11" AND
007550              WS-BB-CARTEIRA NOT = "16" AND
007560              WS-BB-CARTEIRA NOT = "18"
007570               DISPLAY "AVISO - CARTEIRA BB FORA DO PADRAO"
007580                       "- REG " WS-CONT-LIDOS.
007590           MOVE NOSSO-NUM-COB TO WS-DIG-ENTRADA.
007600           PERFORM P-SO-DIGITOS THRU P-SO-DIGITOS-FIM.
007610           MOVE WS-DIG-SAIDA       TO WS-PAD-ENTRADA.
007620           MOVE 11                 TO WS-PAD-TAM-DES.
007630           PERFORM P-COMPLETA-ESQUERDA THRU
007640               P-COMPLETA-ESQUERDA-FIM.
007650           MOVE WS-PAD-SAIDA(1:11) TO WS-BB-NOSSO-NUM.
007660           MOVE WS-BB-NOSSO-NUM  TO CL-BB-NOSSO-NUM.
007670           MOVE WS-BB-AGENCIA    TO CL-BB-AGENCIA.
007680           MOVE WS-BB-CONTA      TO CL-BB-CONTA.
007690           MOVE WS-BB-CARTEIRA   TO CL-BB-CARTEIRA.
007700           MOVE WS-BB-AGENCIA    TO AGENCIA-F.
007710           MOVE WS-BB-CONTA      TO CONTA-F.
007720           MOVE WS-BB-CARTEIRA   TO CARTEIRA-F.
007730           MOVE WS-BB-NOSSO-NUM  TO NOSSO-NUM-DISP.
007740      P-MONTA-CAMPO-LIVRE-BB-FIM.
007750           EXIT.
007760
007770     *    OS-0845 - FM - 22/11/01 - MONTA O CAMPO LIVRE DO
007780     *    POSICOES) - CARTEIRA(3)+NOSSO-NUM(8)+DAC(1)+AGENCIA(4)+
007790     *    CONTA(5)+DAC(1)+ZEROS(3). CONTA ACEITA 5+ DIGITOS,
007800     *    USANDO OS 5 DA ESQUERDA (DIGITO VERIFICADOR PODE
007810     *    A MAIS NA PONTA NAO QUEBRA O CALCULO)
007820     *    OS-1049 - FM - 04/02/14 - AGENCIA/CARTEIRA/NOSSO NUMERO
007830     *    PASSAM A SER REJEITADOS (E NAO COMPLETADOS COM ZERO)
007840     *    QUANDO NAO VEM NO TAMANHO EXATO, IGUAL AO BRADESCO
007850      P-MONTA-CAMPO-LIVRE-ITAU.
007860           MOVE AGENCIA-COB  TO WS-DIG-ENTRADA.
007870           PERFORM P-SO-DIGITOS THRU P-SO-DIGITOS-FIM.
007880           IF WS-DIG-TAM-SAIDA NOT = 4
007890               MOVE "N" TO WS-REG-OK
007900               MOVE "AGENCIA ITAU DEVE TER 4 DIGITOS"
007910                                        TO WS-MOTIVO-ERRO
007920               GO TO P-MONTA-CAMPO-LIVRE-ITAU-FIM.
007930           MOVE WS-DIG-SAIDA(1:4)  TO WS-IT-AGENCIA.
007940           MOVE CARTEIRA-COB TO WS-DIG-ENTRADA.
007950           PERFORM P-SO-DIGITOS THRU P-SO-DIGITOS-FIM.
007960           IF WS-DIG-TAM-SAIDA NOT = 3
007970               MOVE "N" TO WS-REG-OK
007980               MOVE "CARTEIRA ITAU DEVE TER 3 DIGITOS"
007990                                        TO WS-MOTIVO-ERRO
008000               GO TO P-MONTA-CAMPO-LIVRE-ITAU-FIM.
008010           MOVE WS-DIG-SAIDA(1:3)  TO WS-IT-CARTEIRA.
008020           MOVE NOSSO-NUM-COB TO WS-DIG-ENTRADA.
008030           PERFORM P-SO-DIGITOS THRU P-SO-DIGITOS-FIM.
008040           IF WS-DIG-TAM-SAIDA NOT = 8
008050               MOVE "N" TO WS-REG-OK
008060               MOVE "NOSSO NUMERO ITAU DEVE TER 8 DIGITOS"
008070                                        TO WS-MOTIVO-ERRO
008080               GO TO P-MONTA-CAMPO-LIVRE-ITAU-FIM.
008090           MOVE WS-DIG-SAIDA(1:8)  TO WS-IT-NOSSO-NUM.
008100           MOVE CONTA-COB     TO WS-DIG-ENTRADA.
008110           PERFORM P-SO-DIGITOS THRU P-SO-DIGITOS-FIM.
008120           IF WS-DIG-TAM-SAIDA < 5
008130               MOVE "N" TO WS-REG-OK
008140               MOVE "CONTA ITAU COM MENOS DE 5 DIGITOS"
008150                                        TO WS-MOTIVO-ERRO
008160               GO TO P-MONTA-CAMPO-LIVRE-ITAU-FIM.
008170           MOVE WS-DIG-SAIDA(1:5)  TO WS-IT-CONTA5.
008180           MOVE WS-IT-AGENCIA TO WS-M10-ENTRADA(1:4).
008190           MOVE WS-IT-CONTA5  TO WS-M10-ENTRADA(5:5).
008200           MOVE 9             TO WS-M10-TAM.
008210           PERFORM P-MODULO-10 THRU P-MODULO-10-FIM.
008220           MOVE WS-M10-DV     TO WS-IT-DAC-AG-CTA.
008230           MOVE WS-IT-CARTEIRA  TO WS-M10-ENTRADA(1:3).
008240           MOVE WS-IT-NOSSO-NUM TO WS-M10-ENTRADA(4:8).
008250           MOVE 11              TO WS-M10-TAM.
008260           PERFORM P-MODULO-10 THRU P-MODULO-10-FIM.
008270           MOVE WS-M10-DV       TO WS-IT-DAC-CART-NN.
008280           MOVE WS-IT-CARTEIRA    TO CL-IT-CARTEIRA.
008290           MOVE WS-IT-NOSSO-NUM   TO CL-IT-NOSSO-NUM.
008300           MOVE WS-IT-DAC-CART-NN TO CL-IT-DAC-CART-NN.
008310           MOVE WS-IT-AGENCIA     TO CL-IT-AGENCIA.
008320           MOVE WS-IT-CONTA5      TO CL-IT-CONTA5.
008330           MOVE WS-IT-DAC-AG-CTA  TO CL-IT-DAC-AG-CTA.
008340           MOVE "000"             TO CL-IT-ZEROS.
008350           MOVE WS-IT-AGENCIA     TO AGENCIA-F.
008360           MOVE WS-IT-CONTA5      TO CONTA-F.
008370           MOVE WS-IT-CARTEIRA    TO CARTEIRA-F.
008380           MOVE WS-IT-CARTEIRA    TO NOSSO-NUM-DISP(1:3).
008390           MOVE "/"               TO NOSSO-NUM-DISP(4:1).
008400           MOVE WS-IT-NOSSO-NUM   TO NOSSO-NUM-DISP(5:8).
008410           MOVE "-"               TO NOSSO-NUM-DISP(13:1).
008420           MOVE WS-IT-DAC-CART-NN TO NOSSO-NUM-DISP(14:1).
008430      P-MONTA-CAMPO-LIVRE-ITAU-FIM.
008440           EXIT.
008450
008460     *    OS-0845 - FM - 22/11/01 - MONTA O CAMPO LIVRE DO
008470     *    (25 POSICOES) - AGENCIA(4)+CARTEIRA(2)+NOSSO-NUM(11)+
008480     *    CONTA(7)+ZERO(1). TODOS OS CAMPOS SAO DE TAMANHO EXATO.
008490      P-MONTA-CAMPO-LIVRE-BRADESCO.
008500           MOVE AGENCIA-COB  TO WS-DIG-ENTRADA.
008510           PERFORM P-SO-DIGITOS THRU P-SO-DIGITOS-FIM.
008520           IF WS-DIG-TAM-SAIDA NOT = 4
008530               MOVE "N" TO WS-REG-OK
008540               MOVE "AGENCIA BRADESCO DEVE TER 4 DIGITOS"
008550                                        TO WS-MOTIVO-ERRO
008560               GO TO P-MONTA-CAMPO-LIVRE-BRADESCO-FIM.
008570           MOVE WS-DIG-SAIDA(1:4)  TO WS-BR-AGENCIA.
008580           MOVE CARTEIRA-COB TO WS-DIG-ENTRADA.
008590           PERFORM P-SO-DIGITOS THRU P-SO-DIGITOS-FIM.
008600           IF WS-DIG-TAM-SAIDA NOT = 2
008610               MOVE "N" TO WS-REG-OK
008620               MOVE "CARTEIRA BRADESCO DEVE TER 2 DIGITOS"
008630                                        TO WS-MOTIVO-ERRO
008640               GO TO P-MONTA-CAMPO-LIVRE-BRADESCO-FIM.
008650           MOVE WS-DIG-SAIDA(1:2)  TO WS-BR-CARTEIRA.
008660           MOVE NOSSO-NUM-COB TO WS-DIG-ENTRADA.
008670           PERFORM P-SO-DIGITOS THRU P-SO-DIGITOS-FIM.
008680           IF WS-DIG-TAM-SAIDA NOT = 11
008690               MOVE "N" TO WS-REG-OK
008700               MOVE "NOSSO NUMERO BRADESCO DEVE TER 11 DIGITOS"
008710                                        TO WS-MOTIVO-ERRO
008720               GO TO P-MONTA-CAMPO-LIVRE-BRADESCO-FIM.
008730           MOVE WS-DIG-SAIDA(1:11) TO WS-BR-NOSSO-NUM.
008740           MOVE CONTA-COB    TO WS-DIG-ENTRADA.
008750           PERFORM P-SO-DIGITOS THRU P-SO-DIGITOS-FIM.
008760           IF WS-DIG-TAM-SAIDA NOT = 7
008770               MOVE "N" TO WS-REG-OK
008780               MOVE "CONTA BRADESCO DEVE TER 7 DIGITOS"
008790                                        TO WS-MOTIVO-ERRO
008800               GO TO P-MONTA-CAMPO-LIVRE-BRADESCO-FIM.
008810           MOVE WS-DIG-SAIDA(1:7)  TO WS-BR-CONTA.
008820           MOVE WS-BR-CARTEIRA    TO WS-M11B-ENTRADA(1:2).
008830           MOVE WS-BR-NOSSO-NUM   TO WS-M11B-ENTRADA(3:11).
008840           PERFORM P-MODULO-11-BRADESCO THRU
008850                   P-MODULO-11-BRADESCO-FIM.
008860           MOVE WS-M11B-DV-CAR TO WS-BR-DV-CAR.
008870           MOVE WS-BR-AGENCIA   TO CL-BR-AGENCIA.
008880           MOVE WS-BR-CARTEIRA  TO CL-BR-CARTEIRA.
008890           MOVE WS-BR-NOSSO-NUM TO CL-BR-NOSSO-NUM.
008900           MOVE WS-BR-CONTA     TO CL-BR-CONTA.
008910           MOVE "0"             TO CL-BR-ZERO.
008920           MOVE WS-BR-AGENCIA   TO AGENCIA-F.
008930           MOVE WS-BR-CONTA     TO CONTA-F.
008940           MOVE WS-BR-CARTEIRA  TO CARTEIRA-F.
008950           MOVE WS-BR-CARTEIRA  TO NOSSO-NUM-DISP(1:2).
008960           MOVE "/"             TO NOSSO-NUM-DISP(3:1).
008970           MOVE WS-BR-NOSSO-NUM TO NOSSO-NUM-DISP(4:11).
008980           MOVE "-"             TO NOSSO-NUM-DISP(15:1).
008990           MOVE WS-BR-DV-CAR    TO NOSSO-NUM-DISP(16:1).
009000      P-MONTA-CAMPO-LIVRE-BRADESCO-FIM.
009010           EXIT.
009020
009030     *    ROTINAS UTILITARIAS DE NORMALIZACAO DE CAMPO (OS-0712)
009040      P-SO-DIGITOS.
009050           MOVE SPACES TO WS-DIG-SAIDA.
009060           MOVE 0      TO WS-DIG-POS.
009070           MOVE 1      TO WS-DIG-I.
009080      P-SO-DIGITOS-LOOP.
009090           IF WS-DIG-I > 12
009100               GO TO P-SO-DIGITOS-FIM.
009110           IF WS-DIG-ENTRADA(WS-DIG-I:1) IS DIGITO
009120               ADD 1 TO WS-DIG-POS
009130               MOVE WS-DIG-ENTRADA(WS-DIG-I:1)
009140                                   TO WS-DIG-SAIDA(WS-DIG-POS:1).
009150           ADD 1 TO WS-DIG-I.
009160           GO TO P-SO-DIGITOS-LOOP.
009170      P-SO-DIGITOS-FIM.
009180           MOVE WS-DIG-POS TO WS-DIG-TAM-SAIDA.
009190           EXIT.
009200
009210     *    OS-1048 - COMPLETA COM ZEROS A ESQUERDA QUANDO O CAMPO
009220     *    DIGITADO E MENOR QUE O TAMANHO PEDIDO; QUANDO E MAIOR,
009230     *    FICA COM OS DIGITOS MAIS A DIREITA (OS DE MAIS PESO).
009240      P-COMPLETA-ESQUERDA.
009250           MOVE SPACES TO WS-PAD-SAIDA.
009260           MOVE 0      TO WS-PAD-TAM-ENT.
009270           MOVE 1      TO WS-PAD-I.
009280      P-COMPLETA-ESQUERDA-CONTA.
009290           IF WS-PAD-I > 25
009300               GO TO P-COMPLETA-ESQUERDA-CALC.
009310           IF WS-PAD-ENTRADA(WS-PAD-I:1) = SPACE
009320               GO TO P-COMPLETA-ESQUERDA-CALC.
009330           ADD 1 TO WS-PAD-TAM-ENT.
009340           ADD 1 TO WS-PAD-I.
009350           GO TO P-COMPLETA-ESQUERDA-CONTA.
009360      P-COMPLETA-ESQUERDA-CALC.
009370           IF WS-PAD-TAM-ENT > WS-PAD-TAM-DES
009380               DISPLAY "AVISO - CAMPO MAIOR QUE TAMANHO"
009390                       "- REG " WS-CONT-LIDOS
009400               COMPUTE WS-PAD-INICIO = WS-PAD-TAM-ENT -
009410                         WS-PAD-TAM-DES + 1
009420               MOVE WS-PAD-ENTRADA(WS-PAD-INICIO:WS-PAD-TAM-DES)
009430                         TO WS-PAD-SAIDA
009440               GO TO P-COMPLETA-ESQUERDA-FIM.
009450           COMPUTE WS-PAD-ZEROS = WS-PAD-TAM-DES - WS-PAD-TAM-ENT.
009460           MOVE WS-PAD-TAM-DES TO WS-PAD-I.
009470           MOVE ZERO TO WS-PAD-SAIDA.
009480           IF WS-PAD-ZEROS > 0
009490               MOVE WS-PAD-ENTRADA(1:WS-PAD-TAM-ENT)
009500                         TO WS-PAD-SAIDA(WS-PAD-ZEROS + 1:
009510                         WS-PAD-TAM-ENT)
009520           ELSE
009530               MOVE WS-PAD-ENTRADA(1:WS-PAD-TAM-ENT)
009540                   TO WS-PAD-SAIDA.
009550      P-COMPLETA-ESQUERDA-FIM.
009560           EXIT.
009570
009580      P-MODULO-10.
009590           MOVE 0 TO WS-M10-SOMA.
009600           MOVE 2 TO WS-M10-PESO.
009610           MOVE WS-M10-TAM TO WS-M10-I.
009620      P-MODULO-10-LOOP.
009630           IF WS-M10-I < 1
009640               GO TO P-MODULO-10-CALC.
009650           MOVE WS-M10-ENTRADA(WS-M10-I:1) TO WS-M10-DIG.
009660           COMPUTE WS-M10-PROD = WS-M10-DIG * WS-M10-PESO.
009670           IF WS-M10-PROD > 9
009680               COMPUTE WS-M10-PROD = WS-M10-PROD - 9.
009690           ADD WS-M10-PROD TO WS-M10-SOMA.
009700           IF WS-M10-PESO = 2
009710               MOVE 1 TO WS-M10-PESO
009720           ELSE
009730               MOVE 2 TO WS-M10-PESO.
009740           SUBTRACT 1 FROM WS-M10-I.
009750           GO TO P-MODULO-10-LOOP.
009760      P-MODULO-10-CALC.
009770           DIVIDE WS-M10-SOMA BY 10
009780                  GIVING WS-M10-QUOC REMAINDER WS-M10-REST.
009790           COMPUTE WS-M10-DV = 10 - WS-M10-REST.
009800           IF WS-M10-DV = 10
009810               MOVE 0 TO WS-M10-DV.
009820      P-MODULO-10-FIM.
009830           EXIT.
009840
009850     *    MODULO 11 GERAL (PESOS 2 A 9) - DIGITO VERIFICADOR DO
009860     *    CODIGO DE BARRAS (43 POSICOES)
009870      P-MODULO-11-GERAL.
009880           MOVE 0  TO WS-M11G-SOMA.
009890           MOVE 2  TO WS-M11G-PESO.
009900           MOVE 43 TO WS-M11G-I.
009910      P-MODULO-11-GERAL-LOOP.
009920           IF WS-M11G-I < 1
009930               GO TO P-MODULO-11-GERAL-CALC.
009940           MOVE WS-BASE43(WS-M11G-I:1) TO WS-M11G-DIG.
009950           COMPUTE WS-M11G-PROD = WS-M11G-DIG * WS-M11G-PESO.
009960           ADD WS-M11G-PROD TO WS-M11G-SOMA.
009970           IF WS-M11G-PESO = 9
009980               MOVE 2 TO WS-M11G-PESO
009990           ELSE
010000               ADD 1 TO WS-M11G-PESO.
010010           SUBTRACT 1 FROM WS-M11G-I.
010020           GO TO P-MODULO-11-GERAL-LOOP.
010030      P-MODULO-11-GERAL-CALC.
010040           DIVIDE WS-M11G-SOMA BY 11
010050                  GIVING WS-M11G-QUOC REMAINDER WS-M11G-REST.
010060           COMPUTE WS-M11G-DV = 11 - WS-M11G-REST.
010070           IF WS-M11G-DV > 9 OR WS-M11G-DV < 2
010080               MOVE 1 TO WS-M11G-DV.
010090      P-MODULO-11-GERAL-FIM.
010100           EXIT.
010110
010120     *    MODULO 11 BRADESCO (PESOS 2 A 7) - DV DO NOSSO NUMERO -
010130     *    DV CRU 10 VIRA "P", DV CRU 11 VIRA "0" (PADRAO)
010140      P-MODULO-11-BRADESCO.
010150           MOVE 0  TO WS-M11B-SOMA.
010160           MOVE 2  TO WS-M11B-PESO.
010170           MOVE 13 TO WS-M11B-I.
010180      P-MODULO-11-BRADESCO-LOOP.
010190           IF WS-M11B-I < 1
010200               GO TO P-MODULO-11-BRADESCO-CALC.
010210           MOVE WS-M11B-ENTRADA(WS-M11B-I:1) TO WS-M11B-DIG.
010220           COMPUTE WS-M11B-PROD = WS-M11B-DIG * WS-M11B-PESO.
010230           ADD WS-M11B-PROD TO WS-M11B-SOMA.
010240           IF WS-M11B-PESO = 7
010250               MOVE 2 TO WS-M11B-PESO
010260           ELSE
010270               ADD 1 TO WS-M11B-PESO.
010280           SUBTRACT 1 FROM WS-M11B-I.
010290           GO TO P-MODULO-11-BRADESCO-LOOP.
010300      P-MODULO-11-BRADESCO-CALC.
010310           DIVIDE WS-M11B-SOMA BY 11
010320                  GIVING WS-M11B-QUOC REMAINDER WS-M11B-REST.
010330           COMPUTE WS-M11B-DV = 11 - WS-M11B-REST.
010340           IF WS-M11B-DV = 10
010350               MOVE "P" TO WS-M11B-DV-CAR
010360           ELSE
010370               IF WS-M11B-DV = 11
010380                   MOVE "0" TO WS-M11B-DV-CAR
010390               ELSE
010400                   MOVE WS-M11B-DV(2:1) TO WS-M11B-DV-CAR.
010410      P-MODULO-11-BRADESCO-FIM.
010420           EXIT.
010430
010440     *    FORMATACAO GENERICA DE VALOR - PONTO DE MILHAR, VIRGULA
010450     *    DECIMAL - USADA PARA O VALOR DO BOLETO E O TOTAL GERAL
010460      P-FORMATA-VALOR-BR.
010470           MOVE WS-FMT-VALOR(1:1) TO WS-FMT-RAW(1:1).
010480           MOVE ","              TO WS-FMT-RAW(2:1).
010490           MOVE WS-FMT-VALOR(2:3) TO WS-FMT-RAW(3:3).
010500           MOVE ","              TO WS-FMT-RAW(6:1).
010510           MOVE WS-FMT-VALOR(5:3) TO WS-FMT-RAW(7:3).
010520           MOVE ","              TO WS-FMT-RAW(10:1).
010530           MOVE WS-FMT-VALOR(8:3) TO WS-FMT-RAW(11:3).
010540           MOVE WS-FMT-VALOR(11:2) TO WS-FMT-DEC.
010550           MOVE "N" TO WS-FMT-ACHOU-DIG.
010560           MOVE 1   TO WS-FMT-I.
010570      P-FORMATA-VALOR-BR-LOOP.
010580           IF WS-FMT-I > 11
010590               GO TO P-FORMATA-VALOR-BR-MONTA.
010600           IF WS-FMT-RAW(WS-FMT-I:1) >= "1" AND
010610              WS-FMT-RAW(WS-FMT-I:1) <= "9"
010620               MOVE "S" TO WS-FMT-ACHOU-DIG
010630               GO TO P-FORMATA-VALOR-BR-MONTA.
010640           ADD 1 TO WS-FMT-I.
010650           GO TO P-FORMATA-VALOR-BR-LOOP.
010660      P-FORMATA-VALOR-BR-MONTA.
010670           MOVE SPACES TO WS-FMT-SAIDA.
010680           IF NOT FMT-ACHOU-88
010690               MOVE "0," TO WS-FMT-SAIDA(1:2)
010700               MOVE WS-FMT-DEC TO WS-FMT-SAIDA(3:2)
010710               GO TO P-FORMATA-VALOR-BR-FIM.
010720           COMPUTE WS-FMT-LEN = 14 - WS-FMT-I.
010730           MOVE WS-FMT-RAW(WS-FMT-I:WS-FMT-LEN)
010740               TO WS-FMT-SAIDA(1:WS-FMT-LEN).
010750           COMPUTE WS-FMT-POS = WS-FMT-LEN + 1.
010760           MOVE "," TO WS-FMT-SAIDA(WS-FMT-POS:1).
010770           ADD 1 TO WS-FMT-POS.
010780           MOVE WS-FMT-DEC TO WS-FMT-SAIDA(WS-FMT-POS:2).
010790      P-FORMATA-VALOR-BR-FIM.
010800           EXIT.
010810
010820     *    OS-0712 - RM - 02/03/98 - DIGITO DE AUTOCONFERENCIA DO
010830     *    CODIGO DO BANCO, IMPRESSO NO CANHOTO DO BOLETO
010840      P-DV-BANCO.
010850           IF BANCO-COB = "001"
010860               MOVE "9" TO WS-DV-BANCO
010870               GO TO P-DV-BANCO-FIM.
010880           IF BANCO-COB = "341"
010890               MOVE "7" TO WS-DV-BANCO
010900               GO TO P-DV-BANCO-FIM.
010910           IF BANCO-COB = "237"
010920               MOVE "2" TO WS-DV-BANCO
010930               GO TO P-DV-BANCO-FIM.
010940           MOVE "X" TO WS-DV-BANCO.
010950      P-DV-BANCO-FIM.
010960           EXIT.
010970
010980     *    OS-0788 - RM - 04/11/98 - MONTAGEM DO CODIGO DE BARRAS
010990     *    (44 POSICOES) CONFORME PADRAO FEBRABAN
011000      P-MONTA-CODBARRAS.
011010           MOVE BANCO-COB       TO CB-BANCO.
011020           MOVE "9"             TO CB-MOEDA.
011030           MOVE WS-FATOR-VENC-4 TO CB-FATOR-VENC.
011040           MOVE VALOR-COB-R     TO CB-VALOR.
011050           MOVE CAMPO-LIVRE-F   TO CB-CAMPO-LIVRE.
011060           MOVE CB-BANCO        TO WS-BASE43(1:3).
011070           MOVE CB-MOEDA        TO WS-BASE43(4:1).
011080           MOVE CB-FATOR-VENC   TO WS-BASE43(5:4).
011090           MOVE CB-VALOR        TO WS-BASE43(9:10).
011100           MOVE CB-CAMPO-LIVRE  TO WS-BASE43(19:25).
011110           PERFORM P-MODULO-11-GERAL THRU P-MODULO-11-GERAL-FIM.
011120           MOVE WS-M11G-DV      TO CB-DV-GERAL.
011130           MOVE WS-CODBARRAS-44 TO WS-CODBARRAS-TEXTO.
011140      P-MONTA-CODBARRAS-FIM.
011150           EXIT.
011160
011170     *    OS-0788 - RM - 04/11/98 - MONTAGEM DA LINHA DIGITAVEL
011180     *    (47 POSICOES) - 3 CAMPOS C/ DV MOD10 + DV GERAL +
011190      P-MONTA-LINHA-DIG.
011200           MOVE CB-BANCO           TO WS-M10-ENTRADA(1:3).
011210           MOVE CB-MOEDA           TO WS-M10-ENTRADA(4:1).
011220           MOVE CAMPO-LIVRE-F(1:5) TO WS-M10-ENTRADA(5:5).
011230           MOVE 9                  TO WS-M10-TAM.
011240           PERFORM P-MODULO-10 THRU P-MODULO-10-FIM.
011250           MOVE CB-BANCO           TO LD-CAMPO1(1:3).
011260           MOVE CB-MOEDA           TO LD-CAMPO1(4:1).
011270           MOVE CAMPO-LIVRE-F(1:5) TO LD-CAMPO1(5:5).
011280           MOVE WS-M10-DV          TO LD-CAMPO1(10:1).
011290           MOVE CAMPO-LIVRE-F(6:10) TO WS-M10-ENTRADA(1:10).
011300           MOVE 10                  TO WS-M10-TAM.
011310           PERFORM P-MODULO-10 THRU P-MODULO-10-FIM.
011320           MOVE CAMPO-LIVRE-F(6:10) TO LD-CAMPO2(1:10).
011330           MOVE WS-M10-DV           TO LD-CAMPO2(11:1).
011340           MOVE CAMPO-LIVRE-F(16:10) TO WS-M10-ENTRADA(1:10).
011350           MOVE 10                   TO WS-M10-TAM.
011360           PERFORM P-MODULO-10 THRU P-MODULO-10-FIM.
011370           MOVE CAMPO-LIVRE-F(16:10) TO LD-CAMPO3(1:10).
011380           MOVE WS-M10-DV            TO LD-CAMPO3(11:1).
011390           MOVE CB-DV-GERAL          TO LD-CAMPO4.
011400           MOVE CB-FATOR-VENC        TO LD-CAMPO5(1:4).
011410           MOVE CB-VALOR             TO LD-CAMPO5(5:10).
011420      P-MONTA-LINHA-DIG-FIM.
011430           EXIT.
011440
011450     *    FORMATACAO DA LINHA DIGITAVEL P/ IMPRESSAO, COM PONTOS E
011460     *    ESPACOS SEPARANDO CAMPOS (PADRAO CANHOTO BOLETO)
011470      P-FORMATA-LINHA-DISP.
011480           MOVE SPACES         TO WS-LINHA-DISP.
011490           MOVE LD-CAMPO1(1:5) TO WS-LINHA-DISP(1:5).
011500           MOVE "."            TO WS-LINHA-DISP(6:1).
011510           MOVE LD-CAMPO1(6:5) TO WS-LINHA-DISP(7:5).
011520           MOVE " "            TO WS-LINHA-DISP(12:1).
011530           MOVE LD-CAMPO2(1:5) TO WS-LINHA-DISP(13:5).
011540           MOVE "."            TO WS-LINHA-DISP(18:1).
011550           MOVE LD-CAMPO2(6:6) TO WS-LINHA-DISP(19:6).
011560           MOVE " "            TO WS-LINHA-DISP(25:1).
011570           MOVE LD-CAMPO3(1:5) TO WS-LINHA-DISP(26:5).
011580           MOVE "."            TO WS-LINHA-DISP(31:1).
011590           MOVE LD-CAMPO3(6:6) TO WS-LINHA-DISP(32:6).
011600           MOVE " "            TO WS-LINHA-DISP(38:1).
011610           MOVE LD-CAMPO4      TO WS-LINHA-DISP(39:1).
011620           MOVE " "            TO WS-LINHA-DISP(40:1).
011630           MOVE LD-CAMPO5      TO WS-LINHA-DISP(41:14).
011640      P-FORMATA-LINHA-DISP-FIM.
011650           EXIT.
011660
011670     *    OS-0712 - RM - 02/03/98 - IMPRESSAO DO BOLETO, UMA LINHA
011680     *    DE RELATORIO PARA CADA CAMPO DO DOCUMENTO
011690     *    OS-0960 - FM - 19/03/05 - AVANCO DE FORMULARIO (C01) NO
011700     *    INICIO DE CADA BOLETO, IMPRESSORA FORM. CONTINUO
011710     *    OS-1051 - FM - 09/06/15 - ENDERECO LOGO APOS O NOME DE
011720     *    CADA PARTE (BENEFICIARIO, DEPOIS SACADO), COM TRACO
011730     *    SEPARADOR APOS CADA BLOCO DE ENDERECO E ANTES DA LINHA
011740     *    DIGITAVEL/CODIGO DE BARRAS
011750      P-IMPRIME-BOLETO.
011760           PERFORM P-DV-BANCO THRU P-DV-BANCO-FIM.
011770           MOVE WS-NOME-BANCO TO NOME-BANCO-DET.
011780           MOVE BANCO-COB     TO BANCO-DET.
011790           MOVE WS-DV-BANCO   TO DV-BANCO-DET.
011800           WRITE REG-BOLETO-REL FROM LINHA-TRACO
011810                 AFTER ADVANCING C01.
011820           WRITE REG-BOLETO-REL FROM LINHA-TITULO.
011830           WRITE REG-BOLETO-REL FROM LINHA-BANCO.
011840           MOVE NOME-BENEF-COB TO NOME-BENEF-DET.
011850           MOVE DOC-BENEF-COB  TO DOC-BENEF-DET.
011860           WRITE REG-BOLETO-REL FROM LINHA-BENEF.
011870           MOVE ENDER-BENEF-COB  TO RUA-BENEF-DET.
011880           MOVE BAIRRO-BENEF-COB TO BAIRRO-BENEF-DET.
011890           MOVE CEP-BENEF-COB    TO CEP-BENEF-DET.
011900           MOVE CIDADE-BENEF-COB TO CIDADE-BENEF-DET.
011910           MOVE UF-BENEF-COB     TO UF-BENEF-DET.
011920           WRITE REG-BOLETO-REL FROM LINHA-ENDER-BENEF.
011930           WRITE REG-BOLETO-REL FROM LINHA-TRACO.
011940           MOVE NOME-SAC-COB   TO NOME-SAC-DET.
011950           MOVE DOC-SAC-COB    TO DOC-SAC-DET.
011960           WRITE REG-BOLETO-REL FROM LINHA-SACADO.
011970           MOVE ENDER-SAC-COB  TO RUA-SAC-DET.
011980           MOVE BAIRRO-SAC-COB TO BAIRRO-SAC-DET.
011990           MOVE CEP-SAC-COB    TO CEP-SAC-DET.
012000           MOVE CIDADE-SAC-COB TO CIDADE-SAC-DET.
012010           MOVE UF-SAC-COB     TO UF-SAC-DET.
012020           WRITE REG-BOLETO-REL FROM LINHA-ENDER-SAC.
012030           WRITE REG-BOLETO-REL FROM LINHA-TRACO.
012040           MOVE VENC-DD-COB   TO DD-VENC-DET.
012050           MOVE VENC-MM-COB   TO MM-VENC-DET.
012060           MOVE VENC-AAAA-COB TO AAAA-VENC-DET.
012070           MOVE AGENCIA-F     TO AGENCIA-DET.
012080           MOVE CONTA-F       TO CONTA-DET.
012090           WRITE REG-BOLETO-REL FROM LINHA-VENC.
012100           MOVE DOC-DD-COB    TO DD-DOC-DET.
012110           MOVE DOC-MM-COB    TO MM-DOC-DET.
012120           MOVE DOC-AAAA-COB  TO AAAA-DOC-DET.
012130           MOVE NOSSO-NUM-DISP TO NOSSO-NUM-DET.
012140           WRITE REG-BOLETO-REL FROM LINHA-DOC.
012150           MOVE NUM-DOC-COB  TO NUMDOC-DET.
012160           MOVE CARTEIRA-COB TO CARTEIRA-DET.
012170           WRITE REG-BOLETO-REL FROM LINHA-NUMDOC.
012180           MOVE VALOR-COB TO WS-FMT-VALOR.
012190           PERFORM P-FORMATA-VALOR-BR THRU P-FORMATA-VALOR-BR-FIM.
012200           MOVE WS-FMT-SAIDA TO VALOR-DET.
012210           WRITE REG-BOLETO-REL FROM LINHA-VALOR.
012220           MOVE INSTRUCAO-COB TO INSTR-DET.
012230           WRITE REG-BOLETO-REL FROM LINHA-INSTR.
012240           WRITE REG-BOLETO-REL FROM LINHA-TRACO.
012250           MOVE WS-LINHA-DISP TO LINHA-DIG-DET.
012260           WRITE REG-BOLETO-REL FROM LINHA-DIGIT.
012270           MOVE WS-CODBARRAS-TEXTO TO CODBARRAS-DET.
012280           WRITE REG-BOLETO-REL FROM LINHA-BARRA.
012290      P-IMPRIME-BOLETO-FIM.
012300           EXIT.
012310
012320     *    OS-0712 - RM - 02/03/98 - IMPRESSAO LINHA DE ERRO
012330     *    COBRANCAS REJEITADAS (CAMPO OBRIGATORIO AUSENTE, BANCO
012340     *    NAO CONVENIADO, ETC)
012350      P-IMPRIME-ERRO.
012360           MOVE WS-CONT-LIDOS TO SEQ-ERRO-DET.
012370           MOVE BANCO-COB     TO BANCO-ERRO-DET.
012380           MOVE WS-MOTIVO-ERRO TO MOTIVO-ERRO-DET.
012390           WRITE REG-BOLETO-REL FROM LINHA-ERRO.
012400      P-IMPRIME-ERRO-FIM.
012410           EXIT.
012420
012430     *    OS-0712 - RM - 02/03/98 - TOTAIS DE CONTROLE DE FINAL DE
012440     *    PROCESSAMENTO - LIDOS, POR BANCO, ERROS E VALOR GERAL
012450      P09-ENCERRAMENTO.
012460           WRITE REG-BOLETO-REL FROM LINHA-TRACO
012470                 AFTER ADVANCING C01.
012480           MOVE WS-CONT-LIDOS TO TOT-LIDOS-DET.
012490           WRITE REG-BOLETO-REL FROM LINHA-TOTAIS-1.
012500           MOVE WS-CONT-BB TO TOT-BB-DET.
012510           WRITE REG-BOLETO-REL FROM LINHA-TOTAIS-2.
012520           MOVE WS-CONT-ITAU TO TOT-ITAU-DET.
012530           WRITE REG-BOLETO-REL FROM LINHA-TOTAIS-3.
012540           MOVE WS-CONT-BRADESCO TO TOT-BRADESCO-DET.
012550           WRITE REG-BOLETO-REL FROM LINHA-TOTAIS-4.
012560           MOVE WS-CONT-ERROS TO TOT-ERRO-DET.
012570           WRITE REG-BOLETO-REL FROM LINHA-TOTAIS-5.
012580           MOVE WS-TOTAL-GERAL TO WS-FMT-VALOR.
012590           PERFORM P-FORMATA-VALOR-BR THRU P-FORMATA-VALOR-BR-FIM.
012600           MOVE WS-FMT-SAIDA TO TOT-VALOR-DET.
012610           WRITE REG-BOLETO-REL FROM LINHA-TOTAIS-6.
012620           CLOSE BILLING-IN.
012630           CLOSE BOLETO-REL.
012640           STOP RUN.
